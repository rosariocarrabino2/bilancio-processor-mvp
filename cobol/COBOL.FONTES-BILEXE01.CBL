000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BILEXE01.
000300 AUTHOR.        OSCAR SEI ITI TANIGUCHI.
000400 INSTALLATION.  FUTURE SCHOOL CURSOS DE COMPUTACAO - NPD.
000500 DATE-WRITTEN.  15/03/1989.
000600 DATE-COMPILED. 15/03/1989.
000700 SECURITY.      CONFIDENCIAL - USO RESTRITO AO SETOR CONTABIL.
000800*
000900*================================================================*
001000* HISTORICO DE ALTERACOES
001100*================================================================*
001200* 15/03/89 OST  PROGRAMA ORIGINAL. PROCESSA O BALANCETE (BILANCIO
001300*               DI VERIFICA) RECEBIDO MENSALMENTE DO CLIENTE
001400*               ITALIA (CONTRATO NPD-014/89). LE CONTIRAW, GERA
001500*               CONTIPUL, MAPPOUT E O RELATORIO DE QUADRATURA.
001600* 02/05/89 OST  INCLUIDA A ROTINA DE ELIMINACAO DE CONTAS COM
001700*               CODIGO REPETIDO (MANTEM A 1A. OCORRENCIA).
001800* 19/07/89 RMV  CORRIGIDA A FAIXA DE PREFIXO DOS FUNDOS DE
001900*               AMORTIZACAO (04 E 07) QUE ESTAVA SAINDO COM
002000*               SINAL TROCADO NO RELATORIO DE QUADRATURA.
002100* 30/11/89 OST  INCLUIDA A TABELA DE CLUSTER I PARA O ARQUIVO
002200*               MAPPOUT (PEDIDO DO SETOR CONTABIL - MEMO 27/89).
002300* 14/02/90 LFC  AJUSTADA A TOLERANCIA DE QUADRATURA PARA O MODO
002400*               DINAMICO (0,10 OU 0,1% DO TOTAL POSITIVO).
002500* 22/08/90 OST  INCLUIDA A VALIDACAO DE ESTRUTURA (NIVEL 2) COM
002600*               ABORTO DO PROCESSAMENTO EM CASO DE ARQUIVO VAZIO
002700*               OU CODIGO/VALOR EM BRANCO.
002800* 09/01/91 RMV  INCLUIDAS AS ADVERTENCIAS DE NIVEL 3 (CODIGO FORA
002900*               DO PADRAO, DESCRICAO CURTA, VALOR ZERADO).
003000* 17/06/91 OST  INCLUIDA A DETECCAO DE CONTAS ATIPICAS PELA
003100*               MEDIANA DOS VALORES ABSOLUTOS (PEDIDO AUDITORIA).
003200* 25/03/92 LFC  CORRIGIDA A ORDENACAO DA TABELA DE TRABALHO -
003300*               BOLHA NAO TROCAVA O ULTIMO PAR DE CONTAS.
003400* 11/11/92 OST  INCLUIDAS AS CONTAGENS DE SP/CE INFERIORES A 20%
003500*               DO TOTAL DE CONTAS NO RESUMO DE PROCESSAMENTO.
003600* 04/04/94 RMV  AUMENTADA A TABELA DE CONTAS DE 200 PARA 300
003700*               POSICOES - BALANCETE DO CLIENTE CRESCEU DE PORTE.
003800* 20/09/95 OST  PADRONIZADO O CABECALHO DO RELATORIO COM PAGINA E
003900*               HORARIO DE PROCESSAMENTO (NORMA NPD-INT-03/95).
004000* 03/06/97 LFC  INCLUIDO O FLAG DE QUADRA/NAO QUADRA POR SECAO
004100*               (SP E CE SEPARADOS) NO RELATORIO GERAL.
004200* 17/11/98 RMV  REVISAO PARA O ANO 2000 (PROJETO Y2K NPD-98-11) -
004300*               DATA DE PROCESSAMENTO PASSA A GUARDAR O SECULO;
004400*               NENHUM CAMPO DE CHAVE OU VALOR USAVA ANO CURTO.
004500* 22/02/99 RMV  TESTES DE VIRADA DE SECULO CONCLUIDOS SEM
004600*               PENDENCIAS (CHECKLIST Y2K NPD-98-11 ANEXO 3).
004700* 08/09/00 OST  PEQUENO AJUSTE NA FORMATACAO DO VALOR EDITADO DO
004800*               RELATORIO GERAL (LARGURA PADRONIZADA EM 15).
004900*================================================================*
005000*
005100 ENVIRONMENT    DIVISION.
005200 CONFIGURATION  SECTION.
005300 SPECIAL-NAMES.
005400                C01 IS TOP-OF-FORM
005500                CLASS CLASSE-DIGITO IS "0" THRU "9".
005600*
005700 INPUT-OUTPUT   SECTION.
005800 FILE-CONTROL.
005900*
006000     SELECT     CONTI-RAW   ASSIGN TO CONTIRAW
006100                            ORGANIZATION LINE SEQUENTIAL
006200                            ACCESS SEQUENTIAL
006300                            FILE STATUS FS-CONTI-RAW.
006400*
006500     SELECT     CONTI-PUL   ASSIGN TO CONTIPUL
006600                            ORGANIZATION LINE SEQUENTIAL
006700                            ACCESS SEQUENTIAL
006800                            FILE STATUS FS-CONTI-PUL.
006900*
007000     SELECT     MAPPOUT     ASSIGN TO MAPPOUT
007100                            ORGANIZATION LINE SEQUENTIAL
007200                            ACCESS SEQUENTIAL
007300                            FILE STATUS FS-MAPPOUT.
007400*
007500     SELECT     RELATO      ASSIGN TO RELATOUT
007600                            ORGANIZATION LINE SEQUENTIAL
007700                            ACCESS SEQUENTIAL
007800                            FILE STATUS FS-RELATO.
007900*
008000 DATA           DIVISION.
008100 FILE           SECTION.
008200*
008300*----------------------------------------------------------------*
008400* BALANCETE BRUTO DO CLIENTE ITALIA - COMO EXTRAIDO (BILANCINO)
008500*----------------------------------------------------------------*
008600 FD CONTI-RAW
008700     RECORD     CONTAINS    80 CHARACTERS
008800     RECORDING  MODE        IS F
008900     LABEL      RECORD      IS STANDARD
009000     DATA       RECORD      IS REG-CONTI-RAW.
009100 01 REG-CONTI-RAW.
009200*    CODICE CONTA - 2 DIG. DE PREFIXO + "/" + SUBCONTA
009300    05 RAW-CODICE            PIC X(12).
009400    05 RAW-DESCR             PIC X(50).
009500*    VALOR BRUTO EXTRAIDO - TRATADO SEMPRE COMO ABSOLUTO
009600    05 RAW-VALOR             PIC S9(11)V99
009700                             SIGN LEADING SEPARATE CHARACTER.
009800    05 FILLER                PIC X(04).
009900*
010000*----------------------------------------------------------------*
010100* BALANCETE LIMPO E CLASSIFICADO - "BILANCINO PULITO"
010200*----------------------------------------------------------------*
010300 FD CONTI-PUL
010400     RECORD     CONTAINS    80 CHARACTERS
010500     RECORDING  MODE        IS F
010600     LABEL      RECORD      IS STANDARD
010700     DATA       RECORD      IS REG-CONTI-PUL.
010800 01 REG-CONTI-PUL.
010900    05 CL-CODICE             PIC X(12).
011000    05 CL-DESCR              PIC X(50).
011100    05 CL-TIPO               PIC X(02).
011200    05 CL-VALOR              PIC S9(11)V99
011300                             SIGN LEADING SEPARATE CHARACTER.
011400    05 FILLER                PIC X(02).
011500*
011600*----------------------------------------------------------------*
011700* ARQUIVO DE MAPEAMENTO (CLUSTER I PREENCHIDO / CLUSTER II VAZIO
011800* PARA COMPLETACAO MANUAL DO SETOR CONTABIL)
011900*----------------------------------------------------------------*
012000 FD MAPPOUT
012100     RECORD     CONTAINS    140 CHARACTERS
012200     RECORDING  MODE        IS F
012300     LABEL      RECORD      IS STANDARD
012400     DATA       RECORD      IS REG-MAPPOUT.
012500 01 REG-MAPPOUT.
012600    05 MP-CODICE             PIC X(12).
012700    05 MP-DESCR              PIC X(50).
012800    05 MP-TIPO               PIC X(02).
012900    05 MP-VALOR              PIC S9(11)V99
013000                             SIGN LEADING SEPARATE CHARACTER.
013100    05 MP-CLUSTER-I          PIC X(30).
013200    05 MP-CLUSTER-II         PIC X(30).
013300    05 FILLER                PIC X(02).
013400*
013500*----------------------------------------------------------------*
013600* RELATORIO DE QUADRATURA (IMPRESSAO 132 COLUNAS)
013700*----------------------------------------------------------------*
013800 FD RELATO
013900     RECORD     CONTAINS    132 CHARACTERS
014000     RECORDING  MODE        IS F
014100     LABEL      RECORD      IS OMITTED
014200     DATA       RECORD      IS REG-RELATO.
014300 01 REG-RELATO.
014400    05 FILLER                PIC X(132).
014500*
014600 WORKING-STORAGE SECTION.
014700*
014800*----------------------------------------------------------------*
014900* DATA E HORA DE PROCESSAMENTO
015000*----------------------------------------------------------------*
015100 01 WS-DATA-HORARIO-SYS.
015200    05 WS-DATA-SYS.
015300       10 WS-ANO-SYS         PIC 9(04).
015400       10 WS-MES-SYS         PIC 9(02).
015500       10 WS-DIA-SYS         PIC 9(02).
015600    05 WS-HORARIO-SYS.
015700       10 WS-HOR-SYS         PIC 9(02).
015800       10 WS-MIN-SYS         PIC 9(02).
015900    05 FILLER                PIC X(09).
016000*    VISAO EDITADA DA DATA DE PROCESSAMENTO PARA O CABECALHO
016100 01 WS-DATA-EDITADA          PIC 99/99/9999.
016200 01 WS-DATA-EDITADA-R REDEFINES WS-DATA-EDITADA.
016300    05 WS-DATA-EDIT-DIA      PIC 99.
016400    05 FILLER                PIC X.
016500    05 WS-DATA-EDIT-MES      PIC 99.
016600    05 FILLER                PIC X.
016700    05 WS-DATA-EDIT-ANO      PIC 9999.
016800*
016900*----------------------------------------------------------------*
017000* TABELA DE TRABALHO - BALANCETE BRUTO LIDO (ATE 300 CONTAS)
017100*----------------------------------------------------------------*
017200 01 WS-TAB-RAW.
017300    05 WS-RAW-ITEM           OCCURS 300 TIMES
017400                             INDEXED BY WS-IX-RAW.
017500       10 WS-RAW-CODICE      PIC X(12).
017600       10 WS-RAW-DESCR       PIC X(50).
017700       10 WS-RAW-VALOR       PIC S9(11)V99.
017750    05 FILLER                PIC X(01) VALUE SPACES.
017800*
017900*----------------------------------------------------------------*
018000* TABELA DE TRABALHO - BALANCETE LIMPO/CLASSIFICADO/ORDENADO
018100*----------------------------------------------------------------*
018200 01 WS-TAB-CONTAS.
018300    05 WS-CONTA-ITEM         OCCURS 300 TIMES
018400                             INDEXED BY WS-IX-CTA WS-IX-CTA2.
018500       10 WS-CTA-CODICE      PIC X(12).
018600       10 WS-CTA-DESCR       PIC X(50).
018700       10 WS-CTA-TIPO        PIC X(02).
018800          88 CTA-TIPO-SP     VALUE "SP".
018900          88 CTA-TIPO-CE     VALUE "CE".
019000          88 CTA-TIPO-NC     VALUE "NC".
019100       10 WS-CTA-VALOR       PIC S9(11)V99.
019200       10 WS-CTA-PREFIXO     PIC X(02).
019300       10 WS-CTA-CLUSTER-I   PIC X(30).
019350    05 FILLER                PIC X(01) VALUE SPACES.
019400*
019500*----------------------------------------------------------------*
019600* TABELA AUXILIAR PARA O CALCULO DA MEDIANA DOS VALORES ABSOLUTOS
019700*----------------------------------------------------------------*
019800 01 WS-TAB-ABS.
019900    05 WS-ABS-ITEM           PIC S9(11)V99
020000                             OCCURS 300 TIMES
020100                             INDEXED BY WS-IX-ABS.
020150    05 FILLER                PIC X(01) VALUE SPACES.
020200*
020300*----------------------------------------------------------------*
020400* TABELA ESTATICA DE CLUSTER I - MONTADA COMO LITERAL E REVISTA
020500* COMO TABELA PARA PESQUISA (SEARCH), CONFORME NORMA NPD-INT-03
020600*----------------------------------------------------------------*
020700 01 WS-CLUSTER-LIT.
020800    05 FILLER PIC X(34) VALUE "01Immobilizzazioni Immateriali    "OST1189
020900    05 FILLER PIC X(34) VALUE "02Immobilizzazioni Immateriali    ".
021000    05 FILLER PIC X(34) VALUE "03Immobilizzazioni Materiali      ".
021100    05 FILLER PIC X(34) VALUE "05Immobilizzazioni Materiali      ".
021200    05 FILLER PIC X(34) VALUE "06Immobilizzazioni Materiali      ".
021300    05 FILLER PIC X(34) VALUE "04Fondi Ammortamento              ".
021400    05 FILLER PIC X(34) VALUE "07Fondi Ammortamento              ".
021500    05 FILLER PIC X(34) VALUE "08Immobilizzazioni Finanziarie    ".
021600    05 FILLER PIC X(34) VALUE "10Rimanenze                       ".
021700    05 FILLER PIC X(34) VALUE "11Rimanenze                       ".
021800    05 FILLER PIC X(34) VALUE "12Crediti Commerciali             ".
021900    05 FILLER PIC X(34) VALUE "13Crediti Commerciali             ".
022000    05 FILLER PIC X(34) VALUE "20Disponibilita Liquide           ".
022100    05 FILLER PIC X(34) VALUE "21Disponibilita Liquide           ".
022200    05 FILLER PIC X(34) VALUE "28Patrimonio Netto                ".
022300    05 FILLER PIC X(34) VALUE "29Patrimonio Netto                ".
022400    05 FILLER PIC X(34) VALUE "40Debiti Commerciali              ".
022500    05 FILLER PIC X(34) VALUE "41Debiti Finanziari               ".
022600    05 FILLER PIC X(34) VALUE "42Debiti Tributari                ".
022700    05 FILLER PIC X(34) VALUE "43Debiti Previdenziali            ".
022800    05 FILLER PIC X(34) VALUE "50Costi per Materie Prime         ".
022900    05 FILLER PIC X(34) VALUE "51Costi per Servizi               ".
023000    05 FILLER PIC X(34) VALUE "52Costi per Godimento Beni Terzi  ".
023100    05 FILLER PIC X(34) VALUE "53Costi del Personale             ".
023200    05 FILLER PIC X(34) VALUE "54Ammortamenti                    ".
023300    05 FILLER PIC X(34) VALUE "80Ricavi Vendite                  ".
023400    05 FILLER PIC X(34) VALUE "81Ricavi Vendite                  ".
023500    05 FILLER PIC X(34) VALUE "90Proventi Finanziari             ".
023600    05 FILLER PIC X(34) VALUE "91Oneri Finanziari                ".
023700 01 WS-CLUSTER-TAB REDEFINES WS-CLUSTER-LIT.
023800    05 WS-CLUSTER-ITEM       OCCURS 29 TIMES
023900                             INDEXED BY WS-IX-CLU
024000                             ASCENDING KEY IS WS-CLUSTER-PREFIXO.
024100       10 WS-CLUSTER-PREFIXO PIC X(02).
024200       10 WS-CLUSTER-ROTULO  PIC X(32).
024300*
024400*----------------------------------------------------------------*
024500* TABELA DE AVISOS (VALIDADOR NIVEL 3) IMPRESSA NO RESUMO FINAL
024600*----------------------------------------------------------------*
024700 01 WS-TAB-AVISOS.
024800    05 WS-AVISO-ITEM         PIC X(60)
024900                             OCCURS 40 TIMES
025000                             INDEXED BY WS-IX-AVI.
025050    05 FILLER                PIC X(01) VALUE SPACES.
025100*
025200*----------------------------------------------------------------*
025300* CONTADORES E ACUMULADORES (LEITURA / LIMPEZA / CLASSIFICACAO)
025400*----------------------------------------------------------------*
025500 77 ACUM-LINHAS              PIC 9(03) COMP VALUE 60.
025600 77 ACUM-PAG                 PIC 9(04) COMP VALUE ZEROS.
025700 77 ACUM-LIDOS               PIC 9(05) COMP VALUE ZEROS.
025800 77 ACUM-VALIDOS             PIC 9(05) COMP VALUE ZEROS.
025900 77 ACUM-DUPLICADOS          PIC 9(05) COMP VALUE ZEROS.
026000 77 ACUM-ERROS-ESTRUT        PIC 9(05) COMP VALUE ZEROS.
026100 77 ACUM-NUM-AVISOS          PIC 9(02) COMP VALUE ZEROS.
026150*    CONTAGEM REAL DE AVISOS OCORRIDOS, SEM O TETO DA TABELA (40)
026170 77 ACUM-TOTAL-AVISOS        PIC 9(05) COMP VALUE ZEROS.
026200*
026300*----------------------------------------------------------------*
026400* CONTAGENS DE CLASSIFICACAO (SP / CE / NC E SINAL DENTRO DE CADA)
026500*----------------------------------------------------------------*
026600 01 WS-CONTAGENS.
026700    05 CNT-SP                PIC 9(05) COMP VALUE ZEROS.
026800    05 CNT-SP-POS             PIC 9(05) COMP VALUE ZEROS.
026900    05 CNT-SP-NEG             PIC 9(05) COMP VALUE ZEROS.
027000    05 CNT-CE                PIC 9(05) COMP VALUE ZEROS.
027100    05 CNT-CE-POS             PIC 9(05) COMP VALUE ZEROS.
027200    05 CNT-CE-NEG             PIC 9(05) COMP VALUE ZEROS.
027300    05 CNT-NC                PIC 9(05) COMP VALUE ZEROS.
027350    05 CNT-ZERO               PIC 9(05) COMP VALUE ZEROS.
027400    05 CNT-TOTAL              PIC 9(05) COMP VALUE ZEROS.
027450    05 FILLER                PIC X(01) VALUE SPACES.
027500*    MESMA AREA REVISTA COMO TABELA - USADA NO LACO QUE TESTA
027600*    SP E CE ABAIXO DE 20% DO TOTAL DE CONTAS (008-04)
027700 01 WS-CONTAGENS-TAB REDEFINES WS-CONTAGENS.
027800    05 WS-CONTAGENS-ITEM     PIC 9(05) COMP OCCURS 9 TIMES
027900                             INDEXED BY WS-IX-CNT.
027950    05 FILLER                PIC X(01).
028000*
028100*----------------------------------------------------------------*
028200* CAMPOS DA QUADRATURA (SPEC: TODOS S9(11)V99)
028300*----------------------------------------------------------------*
028400 01 WS-QUADRATURA.
028500    05 QD-TOTALE-ATIVO       PIC S9(11)V99 VALUE ZEROS.
028600    05 QD-TOTALE-PASSIVO     PIC S9(11)V99 VALUE ZEROS.
028700    05 QD-TOTALE-SP          PIC S9(11)V99 VALUE ZEROS.
028800    05 QD-DIFF-SP            PIC S9(11)V99 VALUE ZEROS.
028900    05 QD-TOTALE-RICAVI      PIC S9(11)V99 VALUE ZEROS.
029000    05 QD-TOTALE-COSTI       PIC S9(11)V99 VALUE ZEROS.
029100    05 QD-TOTALE-CE          PIC S9(11)V99 VALUE ZEROS.
029200    05 QD-DIFF-CE            PIC S9(11)V99 VALUE ZEROS.
029300    05 QD-DIFF-TOTALE        PIC S9(11)V99 VALUE ZEROS.
029400    05 QD-TOLLERANZA         PIC S9(11)V99 VALUE ZEROS.
029500    05 QD-SOMA-POSITIVOS     PIC S9(11)V99 VALUE ZEROS.
029550    05 FILLER                PIC X(01) VALUE SPACES.
029600*    VISAO SEM SINAL DA DIFERENCA TOTAL (PARA IMPRESSAO ABS.)
029700 01 QD-DIFF-TOTALE-ABS REDEFINES QD-DIFF-TOTALE
029800                             PIC 9(11)V99.
029900*
030000 01 WS-FLAGS.
030100    05 WS-FLAG-QUADRA        PIC X VALUE "N".
030200       88 QUADRA-OK          VALUE "S".
030300    05 WS-FLAG-QUADRA-SP     PIC X VALUE "N".
030400       88 QUADRA-SP-OK       VALUE "S".
030500    05 WS-FLAG-QUADRA-CE     PIC X VALUE "N".
030600       88 QUADRA-CE-OK       VALUE "S".
030650    05 FILLER                PIC X(01) VALUE SPACES.
030700*
030800*----------------------------------------------------------------*
030900* AREAS DE TRABALHO DIVERSAS
031000*----------------------------------------------------------------*
031100 77 WS-VALOR-ABSOLUTO        PIC 9(11)V99 VALUE ZEROS.
031200 01 WS-VALOR-COM-SINAL REDEFINES WS-VALOR-ABSOLUTO
031300                             PIC S9(11)V99.
031400 77 WS-QTD-ELEMENTOS         PIC 9(05) COMP VALUE ZEROS.
031500 77 WS-MEDIANA               PIC 9(11)V99 VALUE ZEROS.
031600 77 WS-LIMITE-OUTLIER        PIC 9(15)V99 VALUE ZEROS.
031700 77 WS-COD-ACHADO            PIC X VALUE "N".
031800    88 COD-FOI-ACHADO        VALUE "S".
031900 77 WS-BARRA-ACHADA          PIC X VALUE "N".
032000    88 BARRA-FOI-ACHADA      VALUE "S".
032100 77 WS-POS-BARRA             PIC 9(03) COMP VALUE ZEROS.
032150 77 WS-CONT-BARRAS           PIC 9(03) COMP VALUE ZEROS.
032160 77 WS-CONT-ASTER            PIC 9(03) COMP VALUE ZEROS.
032200 77 WS-J                     PIC 9(03) COMP VALUE ZEROS.
032300 77 WS-RESTO-DIV             PIC 9(03) COMP VALUE ZEROS.
032400 77 WS-TROCOU                PIC X VALUE "N".
032500    88 HOUVE-TROCA           VALUE "S".
032600 77 WS-CTA-TEMP-CODICE       PIC X(12).
032700 77 WS-CTA-TEMP-DESCR        PIC X(50).
032800 77 WS-CTA-TEMP-TIPO         PIC X(02).
032900 77 WS-CTA-TEMP-VALOR        PIC S9(11)V99.
033000 77 WS-ABS-TEMP              PIC S9(11)V99.
033100 77 WS-MSG-DIFERENCA         PIC ZZZ,ZZZ,ZZ9.99-.
033150 77 WS-AVISO-TEMP            PIC X(60) VALUE SPACES.
033160 77 WS-MOTIVO-ABORTO         PIC X(60) VALUE SPACES.
033200*
033300*----------------------------------------------------------------*
033400* ESTADOS DE ARQUIVO
033500*----------------------------------------------------------------*
033600 77 FS-CONTI-RAW             PIC XX VALUE SPACES.
033700 77 FS-CONTI-PUL             PIC XX VALUE SPACES.
033800 77 FS-MAPPOUT               PIC XX VALUE SPACES.
033900 77 FS-RELATO                PIC XX VALUE SPACES.
034000 77 FS-COD-STATUS            PIC XX VALUE SPACES.
034100 77 FS-ARQUIVO                PIC X(08) VALUE SPACES.
034200 77 FS-OPERACAO              PIC X(13) VALUE SPACES.
034300 77 FS-ABERTURA              PIC X(13) VALUE "NA ABERTURA".
034400 77 FS-LEITURA               PIC X(13) VALUE "NA LEITURA".
034500 77 FS-GRAVACAO              PIC X(13) VALUE "NA GRAVACAO".
034600 77 FS-FECHAMENTO            PIC X(13) VALUE "NO FECHAMENTO".
034700*
034800*----------------------------------------------------------------*
034900* LINHAS DO RELATORIO DE QUADRATURA
035000*----------------------------------------------------------------*
035100 01  CAB001.
035200    05 FILLER                PIC X(44) VALUE
035300       "FUTURE SCHOOL CURSOS DE COMPUTACAO - NPD".
035400    05 CAB001-HOR            PIC 9(02).
035500    05 FILLER                PIC X VALUE ":".
035600    05 CAB001-MIN            PIC 9(02).
035700    05 FILLER                PIC X(30) VALUE SPACES.
035800    05 FILLER                PIC X(06) VALUE "PAG.: ".
035900    05 CAB001-PAG            PIC Z,ZZ9.
036000*
036100 01  CAB002.
036200    05 FILLER                PIC X(52) VALUE
036300       "PROGRAMA = BILEXE01  CLIENTE = ITALIA".
036400    05 CAB002-DIA            PIC 9(02)/.
036500    05 CAB002-MES            PIC 9(02)/.
036600    05 CAB002-ANO            PIC 9(04).
036700*
036800 01  CAB003.
036900    05 FILLER                PIC X(40) VALUE SPACES.
037000    05 FILLER                PIC X(38) VALUE
037100       "RELATORIO DE QUADRATURA DO BILANCIO".
037200*
037300 01  CAB004.
037400    05 FILLER                PIC X(80) VALUE ALL "=".
037500*
037600 01  LINDET.
037700    05 LINDET-ROTULO         PIC X(20).
037800    05 LINDET-VALOR          PIC ZZZ,ZZZ,ZZ9.99-.                 OST0900
037850    05 FILLER                PIC X(15) VALUE SPACES.
037900*
038000 01  LINFLAG.
038100    05 LINFLAG-ROTULO        PIC X(20).
038200    05 LINFLAG-VALOR         PIC ZZZ,ZZZ,ZZ9.99-.
038300    05 FILLER                PIC X(03) VALUE SPACES.
038400    05 LINFLAG-STATUS        PIC X(02).
038500*
038600 01  LINCONTAS.
038700    05 FILLER                PIC X(07) VALUE "Conti: ".
038800    05 LINCONTAS-TOT         PIC ZZ,ZZ9.
038900    05 FILLER                PIC X(08) VALUE " totali (".
039000    05 LINCONTAS-SP          PIC ZZ,ZZ9.
039100    05 FILLER                PIC X(05) VALUE " SP, ".
039200    05 LINCONTAS-CE          PIC ZZ,ZZ9.
039300    05 FILLER                PIC X(04) VALUE " CE)".
039400*
039500 01  LINRESUMO.
039600    05 LINRESUMO-ROTULO      PIC X(30).
039700    05 LINRESUMO-VALOR       PIC ZZ,ZZ9.
039750    05 FILLER                PIC X(45) VALUE SPACES.
039800*
039900 01  LINAVISO.
040000    05 FILLER                PIC X(03) VALUE "  *".
040100    05 LINAVISO-TEXTO        PIC X(60).
040200*
040300 01  LINBRANCO.
040400    05 FILLER                PIC X(01) VALUE SPACES.
040500*
040600 PROCEDURE      DIVISION.
040700*
040800*================================================================*
040900 000-00-INICIO              SECTION.
041000*================================================================*
041100*    ORQUESTRADOR DO LOTE - PIPELINE COMPLETO DO BILANCIO
041200     PERFORM 001-00-ABRIR-ARQUIVOS.
041250*    002-00 NAO TEM PARAGRAFO FILHO PROPRIO E 003-00 TERMINA
041270*    EM 003-00-FIM (ANTES DE SEUS FILHOS 003-01/003-02) - FAIXA
041290*    SEGURA PARA PERFORM ... THRU, SEM RISCO DE DUPLA EXECUCAO
041300     PERFORM 002-00-OBTER-DATA-HORA THRU 003-00-FIM.
041500     PERFORM 004-00-VALIDAR-ESTRUTURA.
041600     PERFORM 005-00-LIMPAR-E-ORDENAR.
041700     PERFORM 006-00-CLASSIFICAR-E-ASSINAR.
041800     PERFORM 007-00-APURAR-QUADRATURA.
041900     PERFORM 008-00-VALIDAR-REGRAS-NEGOCIO.
042000     PERFORM 009-00-GRAVAR-CONTI-PULITO.
042100     PERFORM 010-00-GRAVAR-MAPPING-OUT.
042200     PERFORM 011-00-IMPRIMIR-RELATORIO.
042300     PERFORM 012-00-FECHAR-ARQUIVOS.
042400     DISPLAY "BILEXE01 - PROCESSAMENTO DO BILANCIO ENCERRADO".
042500     STOP RUN.
042600 
042700 000-00-FIM.                 EXIT.
042800*
042900*================================================================*
043000 001-00-ABRIR-ARQUIVOS      SECTION.
043100*================================================================*
043200     MOVE FS-ABERTURA        TO FS-OPERACAO.
043300     OPEN INPUT  CONTI-RAW
043400          OUTPUT CONTI-PUL
043500                 MAPPOUT
043600                 RELATO.
043700     PERFORM 001-01-TESTAR-FS.
043800 
043900 001-00-FIM.                 EXIT.
044000*
044100*================================================================*
044200 001-01-TESTAR-FS           SECTION.
044300*================================================================*
044400     PERFORM 001-02-FS-CONTI-RAW.
044500     PERFORM 001-03-FS-CONTI-PUL.
044600     PERFORM 001-04-FS-MAPPOUT.
044700     PERFORM 001-05-FS-RELATO.
044800 
044900 001-01-FIM.                 EXIT.
045000*
045100*================================================================*
045200 001-02-FS-CONTI-RAW        SECTION.
045300*================================================================*
045400     MOVE "CONTIRAW"         TO FS-ARQUIVO.
045500     MOVE FS-CONTI-RAW       TO FS-COD-STATUS.
045600     IF FS-CONTI-RAW NOT EQUAL "00" AND "10"
045700         PERFORM 900-00-ERRO.
045800 
045900 001-02-FIM.                 EXIT.
046000*
046100*================================================================*
046200 001-03-FS-CONTI-PUL        SECTION.
046300*================================================================*
046400     MOVE "CONTIPUL"         TO FS-ARQUIVO.
046500     MOVE FS-CONTI-PUL       TO FS-COD-STATUS.
046600     IF FS-CONTI-PUL NOT EQUAL "00" AND "10"
046700         PERFORM 900-00-ERRO.
046800 
046900 001-03-FIM.                 EXIT.
047000*
047100*================================================================*
047200 001-04-FS-MAPPOUT          SECTION.
047300*================================================================*
047400     MOVE "MAPPOUT "         TO FS-ARQUIVO.
047500     MOVE FS-MAPPOUT         TO FS-COD-STATUS.
047600     IF FS-MAPPOUT NOT EQUAL "00" AND "10"
047700         PERFORM 900-00-ERRO.
047800 
047900 001-04-FIM.                 EXIT.
048000*
048100*================================================================*
048200 001-05-FS-RELATO           SECTION.
048300*================================================================*
048400     MOVE "RELATOUT"         TO FS-ARQUIVO.
048500     MOVE FS-RELATO          TO FS-COD-STATUS.
048600     IF FS-RELATO NOT EQUAL "00" AND "10"
048700         PERFORM 900-00-ERRO.
048800 
048900 001-05-FIM.                 EXIT.
049000*
049100*================================================================*
049200 002-00-OBTER-DATA-HORA     SECTION.
049300*================================================================*
049400     MOVE FUNCTION CURRENT-DATE TO WS-DATA-HORARIO-SYS.
049500     MOVE WS-DIA-SYS          TO WS-DATA-EDIT-DIA.
049600     MOVE WS-MES-SYS          TO WS-DATA-EDIT-MES.
049700     MOVE WS-ANO-SYS          TO WS-DATA-EDIT-ANO.                RMV9811
049800     MOVE WS-DIA-SYS          TO CAB002-DIA.
049900     MOVE WS-MES-SYS          TO CAB002-MES.
050000     MOVE WS-ANO-SYS          TO CAB002-ANO.
050100     MOVE WS-HOR-SYS          TO CAB001-HOR.
050200     MOVE WS-MIN-SYS          TO CAB001-MIN.
050300 
050400 002-00-FIM.                 EXIT.
050500*
050600*================================================================*
050700 003-00-LER-CONTI-RAW-TABELA SECTION.
050800*================================================================*
050900*    LE TODO O BALANCETE BRUTO PARA A TABELA DE TRABALHO
051000     SET WS-IX-RAW           TO 1.
051100     PERFORM 003-01-LER-UM-REGISTRO.
051200     PERFORM 003-02-CARREGAR-TABELA
051300         UNTIL FS-CONTI-RAW EQUAL "10"
051400         OR WS-IX-RAW GREATER 300.
051500     IF ACUM-LIDOS EQUAL ZERO
051600         STRING "SEM DADOS EXTRAIDOS DO BALANCETE (CONTI-RAW)"
051700             DELIMITED BY SIZE INTO WS-MOTIVO-ABORTO
051800         PERFORM 990-00-ABORTAR.
051900 
052000 003-00-FIM.                 EXIT.
052100*
052200*================================================================*
052300 003-01-LER-UM-REGISTRO     SECTION.
052400*================================================================*
052500     MOVE FS-LEITURA          TO FS-OPERACAO.
052600     READ CONTI-RAW.
052700     IF FS-CONTI-RAW NOT EQUAL "10"
052800         PERFORM 001-02-FS-CONTI-RAW.
052900 
053000 003-01-FIM.                 EXIT.
053100*
053200*================================================================*
053300 003-02-CARREGAR-TABELA     SECTION.
053400*================================================================*
053500     MOVE RAW-CODICE          TO WS-RAW-CODICE (WS-IX-RAW).
053600     MOVE RAW-DESCR           TO WS-RAW-DESCR (WS-IX-RAW).
053700     MOVE RAW-VALOR           TO WS-RAW-VALOR (WS-IX-RAW).
053800     ADD 1                    TO ACUM-LIDOS.
053900     SET WS-IX-RAW UP BY 1.
054000     PERFORM 003-01-LER-UM-REGISTRO.
054100 
054200 003-02-FIM.                 EXIT.
054300*
054400*================================================================*
054500 004-00-VALIDAR-ESTRUTURA   SECTION.
054600*================================================================*
054700*    VALIDADOR NIVEL 2 - ERROS DE ESTRUTURA SAO FATAIS
054800     IF ACUM-LIDOS LESS THAN 5
054900         STRING "POUCAS CONTAS NO BALANCETE (MENOS DE 5)"
055000             DELIMITED BY SIZE INTO WS-AVISO-TEMP
055100         PERFORM 500-00-REGISTRAR-AVISO.
055200 
055300     PERFORM 004-01-TESTAR-UM-REGISTRO
055400         VARYING WS-IX-RAW FROM 1 BY 1
055500         UNTIL WS-IX-RAW GREATER ACUM-LIDOS.
055600 
055700     IF ACUM-ERROS-ESTRUT GREATER ZERO
055800         PERFORM 990-00-ABORTAR.
055900 
056000 004-00-FIM.                 EXIT.
056100*
056200*================================================================*
056300 004-01-TESTAR-UM-REGISTRO  SECTION.
056400*================================================================*
056500     IF WS-RAW-CODICE (WS-IX-RAW) EQUAL SPACES
056600         ADD 1                TO ACUM-ERROS-ESTRUT.
056700     IF WS-RAW-VALOR (WS-IX-RAW) NOT NUMERIC
056800         ADD 1                TO ACUM-ERROS-ESTRUT.
056900 
057000 004-01-FIM.                 EXIT.
057100*
057200*================================================================*
057300 005-00-LIMPAR-E-ORDENAR    SECTION.
057400*================================================================*
057500*    LIMPEZA (FILTRO DE LINHA + REGRAS DO RECORD CLEANER) SEGUIDA
057600*    DE ELIMINACAO DE DUPLICADOS E ORDENACAO POR CODIGO
057700     SET WS-IX-CTA            TO 1.
057800     PERFORM 005-01-FILTRAR-LINHA
057900         VARYING WS-IX-RAW FROM 1 BY 1
058000         UNTIL WS-IX-RAW GREATER ACUM-LIDOS.
058100     PERFORM 005-04-ORDENAR-BOLHA.
058200 
058300 005-00-FIM.                 EXIT.
058400*
058500*================================================================*
058600 005-01-FILTRAR-LINHA       SECTION.
058700*================================================================*
058800*    "TABULAR-INPUT ROW FILTER": CODIGO NAO BRANCO, CONTEM "/",
058900*    SEM SEQUENCIA DE 3+ ASTERISCOS, VALOR ABSOLUTO >= 0,01
058920*    NAO CONTA AQUI NENHUM MOTIVO DE REJEICAO EM SEPARADO - O
058940*    RESUMO (011-05) TIRA "DUPLICATI RIMOSSI" POR DIFERENCA
058960*    (ACUM-LIDOS MENOS ACUM-VALIDOS), JA QUE TODA LINHA REJEITADA
058980*    NESTA SECAO (CODIGO BRANCO, SEM "/", TOTAL, VALOR ABAIXO DO
058995*    MINIMO OU DUPLICADA) CAI FORA DA TABELA WS-TAB-CONTAS
059000     MOVE WS-RAW-CODICE (WS-IX-RAW) TO WS-CTA-TEMP-CODICE.
059100     MOVE WS-RAW-DESCR (WS-IX-RAW)  TO WS-CTA-TEMP-DESCR.
059200 
059300     IF WS-CTA-TEMP-CODICE EQUAL SPACES
059400         GO TO 005-01-FIM.
059500
059550     MOVE ZEROS               TO WS-CONT-BARRAS.
059560     INSPECT WS-CTA-TEMP-CODICE TALLYING WS-CONT-BARRAS
059570         FOR ALL "/".
059600     IF WS-CONT-BARRAS EQUAL ZERO
059700*        SEM "/" NA LINHA - LINHA DESCARTADA
059800         GO TO 005-01-FIM.
059900
059950     MOVE ZEROS               TO WS-CONT-ASTER.
059960     INSPECT WS-CTA-TEMP-CODICE TALLYING WS-CONT-ASTER
059970         FOR ALL "***".
060000     IF WS-CONT-ASTER GREATER ZERO
060100*        POSSIVEL LINHA DE TOTAL/SUBTOTAL - DESCARTADA
060200         GO TO 005-01-FIM.
060300
060400     PERFORM 005-02-TESTAR-VALOR.
060500     IF WS-COD-ACHADO NOT EQUAL "S"
060600         GO TO 005-01-FIM.
060700 
060800     PERFORM 005-03-VERIFICAR-DUPLICADO.
060900     IF WS-COD-ACHADO EQUAL "S"
061100         GO TO 005-01-FIM.
061200 
061300     MOVE WS-CTA-TEMP-CODICE  TO WS-CTA-CODICE (WS-IX-CTA).
061400     MOVE WS-CTA-TEMP-DESCR   TO WS-CTA-DESCR (WS-IX-CTA).
061500     MOVE "NC"                TO WS-CTA-TIPO (WS-IX-CTA).
061600     MOVE WS-ABS-TEMP         TO WS-CTA-VALOR (WS-IX-CTA).
061700     ADD 1                    TO ACUM-VALIDOS
061800     SET WS-IX-CTA UP BY 1.
061900 
062000 005-01-FIM.                 EXIT.
062100*
062200*================================================================*
062300 005-02-TESTAR-VALOR        SECTION.
062400*================================================================*
062500*    "AMOUNT NORMALIZER": CONTIRAW JA CHEGA COM PIC S9(11)V99
062600*    (SEM TEXTO ITALIANO/INGLES A CONVERTER); RESTA CONFERIR SE
062700*    O CAMPO E NUMERICO E SE O ABSOLUTO ATINGE O MINIMO 0,01
062800     MOVE "N"                 TO WS-COD-ACHADO.
062900     IF WS-RAW-VALOR (WS-IX-RAW) NOT NUMERIC
063000         GO TO 005-02-FIM.
063100     MOVE WS-RAW-VALOR (WS-IX-RAW) TO WS-VALOR-COM-SINAL.
063200     IF WS-VALOR-COM-SINAL LESS THAN ZERO
063300         COMPUTE WS-ABS-TEMP = WS-VALOR-COM-SINAL * -1
063400     ELSE
063500         MOVE WS-VALOR-COM-SINAL TO WS-ABS-TEMP
063600     END-IF.
063700     IF WS-ABS-TEMP LESS THAN 0.01
063800         GO TO 005-02-FIM.
063900     MOVE "S"                 TO WS-COD-ACHADO.
064000 
064100 005-02-FIM.                 EXIT.
064200*
064300*================================================================*
064400 005-03-VERIFICAR-DUPLICADO SECTION.
064500*================================================================*
064600*    MANTEM A PRIMEIRA OCORRENCIA - VARREDURA NA TABELA JA LIMPA
064700     MOVE "N"                 TO WS-COD-ACHADO.
064800     IF WS-IX-CTA EQUAL 1
064900         GO TO 005-03-FIM.
065000     PERFORM 005-03-TESTAR-CODICE
065100         VARYING WS-IX-CTA2 FROM 1 BY 1
065200         UNTIL WS-IX-CTA2 EQUAL WS-IX-CTA.
065300 
065400 005-03-FIM.                 EXIT.
065500*
065600*================================================================*
065700 005-03-TESTAR-CODICE       SECTION.
065800*================================================================*
065900     IF WS-CTA-CODICE (WS-IX-CTA2) EQUAL WS-CTA-TEMP-CODICE
066000         MOVE "S"             TO WS-COD-ACHADO.
066100 
066200 005-03A-FIM.                EXIT.
066300*
066400*================================================================*
066500 005-04-ORDENAR-BOLHA       SECTION.
066600*================================================================*
066700*    ORDENACAO ASCENDENTE POR CODIGO - TABELA PEQUENA, SEM SORT
066800     COMPUTE WS-QTD-ELEMENTOS = WS-IX-CTA - 1.
066900     IF WS-QTD-ELEMENTOS LESS THAN 2
067000         GO TO 005-04-FIM.
067100     MOVE "S"                 TO WS-TROCOU.
067200     PERFORM 005-06-PASSAR-BOLHA
067300         VARYING WS-IX-CTA FROM 1 BY 1
067400         UNTIL WS-IX-CTA GREATER WS-QTD-ELEMENTOS
067500         OR WS-TROCOU NOT EQUAL "S".
067600 
067700 005-04-FIM.                 EXIT.
067800*
067900*================================================================*
068000 005-06-PASSAR-BOLHA        SECTION.
068100*================================================================*
068200     MOVE "N"                 TO WS-TROCOU.
068300     PERFORM 005-07-COMPARAR-PAR
068400         VARYING WS-J FROM 1 BY 1
068500         UNTIL WS-J EQUAL WS-QTD-ELEMENTOS.
068600 
068700 005-06-FIM.                 EXIT.
068800*
068900*================================================================*
069000 005-07-COMPARAR-PAR        SECTION.
069100*================================================================*
069200     IF WS-CTA-CODICE (WS-J) GREATER WS-CTA-CODICE (WS-J + 1)
069300         PERFORM 005-05-TROCAR-PAR
069400         MOVE "S"             TO WS-TROCOU.
069500 
069600 005-07-FIM.                 EXIT.
069700*
069800*================================================================*
069900 005-05-TROCAR-PAR          SECTION.
070000*================================================================*
070100     MOVE WS-CTA-CODICE (WS-J)     TO WS-CTA-TEMP-CODICE.
070200     MOVE WS-CTA-DESCR (WS-J)      TO WS-CTA-TEMP-DESCR.
070300     MOVE WS-CTA-TIPO (WS-J)       TO WS-CTA-TEMP-TIPO.
070400     MOVE WS-CTA-VALOR (WS-J)      TO WS-CTA-TEMP-VALOR.
070500 
070600     MOVE WS-CTA-CODICE (WS-J + 1) TO WS-CTA-CODICE (WS-J).
070700     MOVE WS-CTA-DESCR (WS-J + 1)  TO WS-CTA-DESCR (WS-J).
070800     MOVE WS-CTA-TIPO (WS-J + 1)   TO WS-CTA-TIPO (WS-J).
070900     MOVE WS-CTA-VALOR (WS-J + 1)  TO WS-CTA-VALOR (WS-J).
071000 
071100     MOVE WS-CTA-TEMP-CODICE       TO WS-CTA-CODICE (WS-J + 1).
071200     MOVE WS-CTA-TEMP-DESCR        TO WS-CTA-DESCR (WS-J + 1).
071300     MOVE WS-CTA-TEMP-TIPO         TO WS-CTA-TIPO (WS-J + 1).
071400     MOVE WS-CTA-TEMP-VALOR        TO WS-CTA-VALOR (WS-J + 1).
071500 
071600 005-05-FIM.                 EXIT.
071700*
071800*================================================================*
071900 006-00-CLASSIFICAR-E-ASSINAR SECTION.
072000*================================================================*
072100*    CLASSIFICADOR SP/CE/NC, MOTOR DE SINAL E MAPEADOR DE CLUSTER
072200     MOVE WS-QTD-ELEMENTOS    TO CNT-TOTAL.
072300     PERFORM 006-06-CLASSIFICAR-UMA-CONTA
072400         VARYING WS-IX-CTA FROM 1 BY 1
072500         UNTIL WS-IX-CTA GREATER CNT-TOTAL.
072600 
072700 006-00-FIM.                 EXIT.
072800*
072900*================================================================*
073000 006-06-CLASSIFICAR-UMA-CONTA SECTION.
073100*================================================================*
073200     PERFORM 006-01-EXTRAIR-PREFIXO.
073300     PERFORM 006-02-CLASSIFICAR-TIPO.
073400     PERFORM 006-03-ATRIBUIR-SINAL.
073500     PERFORM 006-04-LOCALIZAR-CLUSTER.
073600     PERFORM 006-05-CONTAR-CLASSIFICACAO.
073700 
073800 006-06-FIM.                 EXIT.
073900*
074000*================================================================*
074100 006-01-EXTRAIR-PREFIXO     SECTION.
074200*================================================================*
074300*    2 PRIMEIROS DIGITOS DO CODIGO, OU OS 2 DIGITOS IMEDIATAMENTE
074400*    ANTES DA PRIMEIRA "/", OU VAZIO (NAO CLASSIFICAVEL)
074500     MOVE SPACES              TO WS-CTA-PREFIXO (WS-IX-CTA).
074600     IF WS-CTA-CODICE (WS-IX-CTA) (1:1) IS CLASSE-DIGITO AND
074700        WS-CTA-CODICE (WS-IX-CTA) (2:1) IS CLASSE-DIGITO
074800         MOVE WS-CTA-CODICE (WS-IX-CTA) (1:2)
074900             TO WS-CTA-PREFIXO (WS-IX-CTA)
075000         GO TO 006-01-FIM.
075100 
075200     MOVE "N"                 TO WS-BARRA-ACHADA.
075300     SET WS-POS-BARRA          TO 1.
075350*    APOS O INSPECT, WS-POS-BARRA JA FICA NA POSICAO DA PROPRIA
075370*    "/" (CONTAGEM A PARTIR DE 1) - NAO SOMAR 1 DE NOVO AQUI, OU
075390*    A SUBTRACAO ABAIXO PEGA A "/" JUNTO COM 1 SO DIGITO
075400     INSPECT WS-CTA-CODICE (WS-IX-CTA) TALLYING WS-POS-BARRA
075500         FOR CHARACTERS BEFORE INITIAL "/".
075700     IF WS-POS-BARRA GREATER 2
075800         MOVE WS-CTA-CODICE (WS-IX-CTA)
075900              (WS-POS-BARRA - 2 : 2)
076000             TO WS-CTA-PREFIXO (WS-IX-CTA)
076100     END-IF.
076200 
076300 006-01-FIM.                 EXIT.
076400*
076500*================================================================*
076600 006-02-CLASSIFICAR-TIPO    SECTION.
076700*================================================================*
076800     IF WS-CTA-PREFIXO (WS-IX-CTA) EQUAL SPACES
076900         OR WS-CTA-PREFIXO (WS-IX-CTA) EQUAL "00"
077000         MOVE "NC"            TO WS-CTA-TIPO (WS-IX-CTA)
077100         GO TO 006-02-FIM.
077200     IF WS-CTA-PREFIXO (WS-IX-CTA) NUMERIC
077300         IF WS-CTA-PREFIXO (WS-IX-CTA) >= "01" AND
077400            WS-CTA-PREFIXO (WS-IX-CTA) <= "49"
077500             MOVE "SP"        TO WS-CTA-TIPO (WS-IX-CTA)
077600         ELSE
077700             MOVE "CE"        TO WS-CTA-TIPO (WS-IX-CTA)
077800         END-IF
077900     ELSE
078000         MOVE "NC"            TO WS-CTA-TIPO (WS-IX-CTA)
078100     END-IF.
078200 
078300 006-02-FIM.                 EXIT.
078400*
078500*================================================================*
078600 006-03-ATRIBUIR-SINAL      SECTION.
078700*================================================================*
078800*    A = VALOR ABSOLUTO JA GRAVADO NA TABELA (WS-CTA-VALOR)
078900     IF CTA-TIPO-SP (WS-IX-CTA)
079000         IF WS-CTA-PREFIXO (WS-IX-CTA) EQUAL "04" OR "07"         RMV0789
079100                                                OR "28" OR "29"
079200             COMPUTE WS-CTA-VALOR (WS-IX-CTA) =
079300                 WS-CTA-VALOR (WS-IX-CTA) * -1
079400         ELSE
079500             IF WS-CTA-PREFIXO (WS-IX-CTA) >= "40" AND
079600                WS-CTA-PREFIXO (WS-IX-CTA) <= "49"
079700                 COMPUTE WS-CTA-VALOR (WS-IX-CTA) =
079800                     WS-CTA-VALOR (WS-IX-CTA) * -1
079900             END-IF
080000         END-IF
080100     END-IF.
080200     IF CTA-TIPO-CE (WS-IX-CTA)
080300         IF WS-CTA-PREFIXO (WS-IX-CTA) >= "50" AND
080400            WS-CTA-PREFIXO (WS-IX-CTA) <= "79"
080500             COMPUTE WS-CTA-VALOR (WS-IX-CTA) =
080600                 WS-CTA-VALOR (WS-IX-CTA) * -1
080700         END-IF
080800     END-IF.
080900 
081000 006-03-FIM.                 EXIT.
081100*
081200*================================================================*
081300 006-04-LOCALIZAR-CLUSTER   SECTION.
081400*================================================================*
081500*    PESQUISA NA TABELA DE CLUSTER I MONTADA NA WORKING-STORAGE
081600     MOVE SPACES              TO WS-CTA-CLUSTER-I (WS-IX-CTA).
081700     SET WS-IX-CLU             TO 1.
081800     SEARCH WS-CLUSTER-ITEM
081900         AT END
082000             MOVE SPACES      TO WS-CTA-CLUSTER-I (WS-IX-CTA)
082100         WHEN WS-CLUSTER-PREFIXO (WS-IX-CLU) EQUAL
082200              WS-CTA-PREFIXO (WS-IX-CTA)
082300             MOVE WS-CLUSTER-ROTULO (WS-IX-CLU)
082400                 TO WS-CTA-CLUSTER-I (WS-IX-CTA)
082500     END-SEARCH.
082600 
082700 006-04-FIM.                 EXIT.
082800*
082900*================================================================*
083000 006-05-CONTAR-CLASSIFICACAO SECTION.
083100*================================================================*
083200     IF CTA-TIPO-SP (WS-IX-CTA)
083300         ADD 1                TO CNT-SP
083400         IF WS-CTA-VALOR (WS-IX-CTA) GREATER ZERO
083500             ADD 1            TO CNT-SP-POS
083600         ELSE
083700             IF WS-CTA-VALOR (WS-IX-CTA) LESS THAN ZERO
083800                 ADD 1        TO CNT-SP-NEG
083900             END-IF
084000         END-IF
084100     END-IF.
084200     IF CTA-TIPO-CE (WS-IX-CTA)
084300         ADD 1                TO CNT-CE
084400         IF WS-CTA-VALOR (WS-IX-CTA) GREATER ZERO
084500             ADD 1            TO CNT-CE-POS
084600         ELSE
084700             IF WS-CTA-VALOR (WS-IX-CTA) LESS THAN ZERO
084800                 ADD 1        TO CNT-CE-NEG
084900             END-IF
085000         END-IF
085100     END-IF.
085200     IF CTA-TIPO-NC (WS-IX-CTA)
085300         ADD 1                TO CNT-NC
085400     END-IF.
085500 
085600 006-05-FIM.                 EXIT.
085700*
085800*================================================================*
085900 007-00-APURAR-QUADRATURA   SECTION.
086000*================================================================*
086100*    PASSAGEM UNICA SOBRE AS CONTAS CLASSIFICADAS
086200     PERFORM 007-01-ACUMULAR-UMA-CONTA
086300         VARYING WS-IX-CTA FROM 1 BY 1
086400         UNTIL WS-IX-CTA GREATER CNT-TOTAL.
086500 
086600     COMPUTE QD-DIFF-SP = QD-TOTALE-ATIVO - QD-TOTALE-PASSIVO.
086700     COMPUTE QD-DIFF-CE = QD-TOTALE-RICAVI - QD-TOTALE-COSTI.
086800     COMPUTE QD-DIFF-TOTALE = QD-TOTALE-SP + QD-TOTALE-CE.
086900     IF QD-DIFF-TOTALE LESS THAN ZERO
087000         COMPUTE QD-DIFF-TOTALE = QD-DIFF-TOTALE * -1.
087100 
087200*    TOLERANCIA DINAMICA = MAIOR ENTRE 0,10 E 0,1% DOS POSITIVOS
087300     COMPUTE QD-TOLLERANZA ROUNDED = QD-SOMA-POSITIVOS * 0.001.   LFC0290
087400     IF QD-TOLLERANZA LESS THAN 0.10
087500         MOVE 0.10            TO QD-TOLLERANZA.
087600 
087700     MOVE "S"                 TO WS-FLAG-QUADRA-SP.
087800     IF QD-DIFF-SP GREATER QD-TOLLERANZA
087900         MOVE "N"             TO WS-FLAG-QUADRA-SP
088000     ELSE
088100         IF QD-DIFF-SP LESS THAN ZERO AND
088200            ((QD-DIFF-SP * -1) GREATER QD-TOLLERANZA)
088300             MOVE "N"         TO WS-FLAG-QUADRA-SP
088400         END-IF
088500     END-IF.
088600 
088700     MOVE "S"                 TO WS-FLAG-QUADRA-CE.
088800     IF QD-DIFF-CE GREATER QD-TOLLERANZA
088900         MOVE "N"             TO WS-FLAG-QUADRA-CE
089000     ELSE
089100         IF QD-DIFF-CE LESS THAN ZERO AND
089200            ((QD-DIFF-CE * -1) GREATER QD-TOLLERANZA)
089300             MOVE "N"         TO WS-FLAG-QUADRA-CE
089400         END-IF
089500     END-IF.
089600 
089700     MOVE "S"                 TO WS-FLAG-QUADRA.
089800     IF QD-DIFF-TOTALE-ABS GREATER QD-TOLLERANZA
089900         MOVE "N"             TO WS-FLAG-QUADRA.
090000 
090100 007-00-FIM.                 EXIT.
090200*
090300*================================================================*
090400 007-01-ACUMULAR-UMA-CONTA  SECTION.
090500*================================================================*
090600     IF WS-CTA-VALOR (WS-IX-CTA) GREATER ZERO
090700         ADD WS-CTA-VALOR (WS-IX-CTA) TO QD-SOMA-POSITIVOS.
090800     IF CTA-TIPO-SP (WS-IX-CTA)
090900         ADD WS-CTA-VALOR (WS-IX-CTA) TO QD-TOTALE-SP
091000         IF WS-CTA-VALOR (WS-IX-CTA) GREATER ZERO
091100             ADD WS-CTA-VALOR (WS-IX-CTA) TO QD-TOTALE-ATIVO
091200         ELSE
091300             COMPUTE QD-TOTALE-PASSIVO = QD-TOTALE-PASSIVO -
091400                 WS-CTA-VALOR (WS-IX-CTA)
091500         END-IF.
091600     IF CTA-TIPO-CE (WS-IX-CTA)
091700         ADD WS-CTA-VALOR (WS-IX-CTA) TO QD-TOTALE-CE
091800         IF WS-CTA-VALOR (WS-IX-CTA) GREATER ZERO
091900             ADD WS-CTA-VALOR (WS-IX-CTA) TO QD-TOTALE-RICAVI
092000         ELSE
092100             COMPUTE QD-TOTALE-COSTI = QD-TOTALE-COSTI -
092200                 WS-CTA-VALOR (WS-IX-CTA)
092300         END-IF.
092400 
092500 007-01-FIM.                 EXIT.
092600*
092700*================================================================*
092800 008-00-VALIDAR-REGRAS-NEGOCIO SECTION.
092900*================================================================*
093000*    VALIDADOR NIVEL 3 - ADVERTENCIAS, NUNCA FATAIS. O CONTADOR DE
093050*    AVISOS NAO E ZERADO AQUI - PODE JA TRAZER O AVISO DE "POUCAS
093060*    CONTAS" REGISTRADO LA NO VALIDADOR DE ESTRUTURA (004-00).
093100     SET WS-IX-AVI             TO 1.
093300     PERFORM 008-06-TESTAR-UMA-CONTA
093400         VARYING WS-IX-CTA FROM 1 BY 1
093500         UNTIL WS-IX-CTA GREATER CNT-TOTAL.
093600     PERFORM 008-01-CALCULAR-MEDIANA.
093700     PERFORM 008-04-TESTAR-CONCENTRACAO.
093800     IF CNT-NC GREATER ZERO
093900         STRING "CONTAS NAO CLASSIFICADAS (NC) ENCONTRADAS"
094000             DELIMITED BY SIZE INTO
094100             WS-AVISO-TEMP
094200         PERFORM 500-00-REGISTRAR-AVISO.
094300     IF QUADRA-SP-OK NOT EQUAL "S"
094400         MOVE QD-DIFF-SP      TO WS-MSG-DIFERENCA
094500         STRING "DIFERENCA SP FORA DA TOLERANCIA: "
094600             WS-MSG-DIFERENCA DELIMITED BY SIZE INTO
094700             WS-AVISO-TEMP
094800         PERFORM 500-00-REGISTRAR-AVISO.
094900     IF QUADRA-CE-OK NOT EQUAL "S"
095000         MOVE QD-DIFF-CE      TO WS-MSG-DIFERENCA
095100         STRING "DIFERENCA CE FORA DA TOLERANCIA: "
095200             WS-MSG-DIFERENCA DELIMITED BY SIZE INTO
095300             WS-AVISO-TEMP
095400         PERFORM 500-00-REGISTRAR-AVISO.
095500 
095600 008-00-FIM.                 EXIT.
095700*
095800*================================================================*
095900 008-06-TESTAR-UMA-CONTA    SECTION.
096000*================================================================*
096100     PERFORM 008-02-TESTAR-CODIGO-PADRAO.
096200     PERFORM 008-03-TESTAR-DESCRICAO.
096300     PERFORM 008-05-TESTAR-VALOR-ZERO.
096400 
096500 008-06-FIM.                 EXIT.
096600*
096700*================================================================*
096800 008-01-CALCULAR-MEDIANA    SECTION.
096900*================================================================*
097000*    MEDIANA DOS VALORES ABSOLUTOS - USADA PARA DETECTAR ATIPICOS
097100     SET WS-IX-ABS             TO 1.
097200     PERFORM 008-07-COPIAR-ABSOLUTO
097300         VARYING WS-IX-CTA FROM 1 BY 1
097400         UNTIL WS-IX-CTA GREATER CNT-TOTAL.
097500     IF CNT-TOTAL LESS THAN 2
097600         GO TO 008-01-FIM.
097700     MOVE "S"                 TO WS-TROCOU.
097800     PERFORM 008-08-PASSAR-BOLHA-ABS
097900         VARYING WS-IX-ABS FROM 1 BY 1
098000         UNTIL WS-IX-ABS GREATER CNT-TOTAL
098100         OR WS-TROCOU NOT EQUAL "S".
098200     DIVIDE CNT-TOTAL BY 2 GIVING WS-J REMAINDER WS-RESTO-DIV.
098300     IF WS-RESTO-DIV EQUAL ZERO
098400         COMPUTE WS-MEDIANA ROUNDED =
098500             (WS-ABS-ITEM (WS-J) + WS-ABS-ITEM (WS-J + 1)) / 2
098600     ELSE
098700         ADD 1                TO WS-J
098800         MOVE WS-ABS-ITEM (WS-J) TO WS-MEDIANA
098900     END-IF.
099000     COMPUTE WS-LIMITE-OUTLIER = WS-MEDIANA * 1000.
099100     PERFORM 008-09-TESTAR-ATIPICO
099200         VARYING WS-IX-CTA FROM 1 BY 1
099300         UNTIL WS-IX-CTA GREATER CNT-TOTAL.
099400 
099500 008-01-FIM.                 EXIT.
099600*
099700*================================================================*
099800 008-07-COPIAR-ABSOLUTO     SECTION.
099900*================================================================*
100000     IF WS-CTA-VALOR (WS-IX-CTA) LESS THAN ZERO
100100         COMPUTE WS-ABS-ITEM (WS-IX-ABS) =
100200             WS-CTA-VALOR (WS-IX-CTA) * -1
100300     ELSE
100400         MOVE WS-CTA-VALOR (WS-IX-CTA) TO WS-ABS-ITEM (WS-IX-ABS).
100500     SET WS-IX-ABS UP BY 1.
100600 
100700 008-07-FIM.                 EXIT.
100800*
100900*================================================================*
101000 008-08-PASSAR-BOLHA-ABS    SECTION.
101100*================================================================*
101200     MOVE "N"                 TO WS-TROCOU.
101300     PERFORM 008-10-COMPARAR-PAR-ABS
101400         VARYING WS-J FROM 1 BY 1
101500         UNTIL WS-J EQUAL CNT-TOTAL.
101600 
101700 008-08-FIM.                 EXIT.
101800*
101900*================================================================*
102000 008-10-COMPARAR-PAR-ABS    SECTION.
102100*================================================================*
102200     IF WS-ABS-ITEM (WS-J) GREATER WS-ABS-ITEM (WS-J + 1)
102300         MOVE WS-ABS-ITEM (WS-J)      TO WS-ABS-TEMP
102400         MOVE WS-ABS-ITEM (WS-J + 1)  TO WS-ABS-ITEM (WS-J)
102500         MOVE WS-ABS-TEMP             TO WS-ABS-ITEM (WS-J + 1)
102600         MOVE "S"             TO WS-TROCOU.
102700 
102800 008-10-FIM.                 EXIT.
102900*
103000*================================================================*
103100 008-09-TESTAR-ATIPICO      SECTION.
103200*================================================================*
103300     IF WS-CTA-VALOR (WS-IX-CTA) LESS THAN ZERO
103400         COMPUTE WS-ABS-TEMP = WS-CTA-VALOR (WS-IX-CTA) * -1
103500     ELSE
103600         MOVE WS-CTA-VALOR (WS-IX-CTA) TO WS-ABS-TEMP.
103700     IF WS-ABS-TEMP GREATER WS-LIMITE-OUTLIER
103800         STRING "CONTA ATIPICA (VALOR > 1000X A MEDIANA): "
103900             WS-CTA-CODICE (WS-IX-CTA) DELIMITED BY SIZE INTO
104000             WS-AVISO-TEMP
104100         PERFORM 500-00-REGISTRAR-AVISO.
104200 
104300 008-09-FIM.                 EXIT.
104400*
104500*================================================================*
104600 008-02-TESTAR-CODIGO-PADRAO SECTION.
104700*================================================================*
104750*    WS-POS-BARRA FICA NA POSICAO DA PROPRIA "/" (VER 006-01) -
104770*    PREFIXO PADRAO TEM 2 CARACTERES, LOGO A "/" CAI NA POSICAO 3
104800     MOVE "N"                 TO WS-BARRA-ACHADA.
104900     SET WS-POS-BARRA          TO 1.
105000     INSPECT WS-CTA-CODICE (WS-IX-CTA) TALLYING WS-POS-BARRA
105100         FOR CHARACTERS BEFORE INITIAL "/".
105200     IF WS-POS-BARRA NOT EQUAL 3
105300         STRING "CODIGO FORA DO PADRAO: "
105400             WS-CTA-CODICE (WS-IX-CTA) DELIMITED BY SIZE INTO
105500             WS-AVISO-TEMP
105600         PERFORM 500-00-REGISTRAR-AVISO.
105700 
105800 008-02-FIM.                 EXIT.
105900*
106000*================================================================*
106100 008-03-TESTAR-DESCRICAO    SECTION.
106200*================================================================*
106300     IF WS-CTA-DESCR (WS-IX-CTA) EQUAL SPACES
106400         STRING "DESCRICAO EM BRANCO: "
106500             WS-CTA-CODICE (WS-IX-CTA) DELIMITED BY SIZE INTO
106600             WS-AVISO-TEMP
106700         PERFORM 500-00-REGISTRAR-AVISO
106800         GO TO 008-03-FIM.
106850*        DESCRICAO JA VEM ALINHADA A ESQUERDA (005-01) - BASTA
106860*        OLHAR A 3A. POSICAO PARA SABER SE TEM MENOS DE 3 CHARS
106900     IF WS-CTA-DESCR (WS-IX-CTA) (3:1) EQUAL SPACE
107000         STRING "DESCRICAO MUITO CURTA: "
107100             WS-CTA-CODICE (WS-IX-CTA) DELIMITED BY SIZE INTO
107200             WS-AVISO-TEMP
107300         PERFORM 500-00-REGISTRAR-AVISO.
107400 
107500 008-03-FIM.                 EXIT.
107600*
107700*================================================================*
107800 008-04-TESTAR-CONCENTRACAO SECTION.
107900*================================================================*
108000*    SP OU CE ABAIXO DE 20% DO TOTAL, QUANDO OS DOIS EXISTEM
108100     IF CNT-SP GREATER ZERO AND CNT-CE GREATER ZERO
108200         IF (CNT-SP * 5) LESS THAN CNT-TOTAL
108300             STRING "POUCAS CONTAS SP (ABAIXO DE 20% DO TOTAL)"
108400                 DELIMITED BY SIZE INTO
108500                 WS-AVISO-TEMP
108600             PERFORM 500-00-REGISTRAR-AVISO
108700         END-IF
108800         IF (CNT-CE * 5) LESS THAN CNT-TOTAL
108900             STRING "POUCAS CONTAS CE (ABAIXO DE 20% DO TOTAL)"
109000                 DELIMITED BY SIZE INTO
109100                 WS-AVISO-TEMP
109200             PERFORM 500-00-REGISTRAR-AVISO
109300         END-IF
109400     END-IF.
109500 
109600 008-04-FIM.                 EXIT.
109700*
109800*================================================================*
109900 008-05-TESTAR-VALOR-ZERO   SECTION.
110000*================================================================*
110100     IF WS-CTA-VALOR (WS-IX-CTA) EQUAL ZERO
110150         ADD 1                TO CNT-ZERO
110200         STRING "CONTA COM VALOR ZERADO: "
110300             WS-CTA-CODICE (WS-IX-CTA) DELIMITED BY SIZE INTO
110400             WS-AVISO-TEMP
110500         PERFORM 500-00-REGISTRAR-AVISO.
110600 
110700 008-05-FIM.                 EXIT.
110800*
110900*================================================================*
111000 009-00-GRAVAR-CONTI-PULITO SECTION.
111100*================================================================*
111200     PERFORM 009-01-GRAVAR-UM-REGISTRO
111300         VARYING WS-IX-CTA FROM 1 BY 1
111400         UNTIL WS-IX-CTA GREATER CNT-TOTAL.
111500 
111600 009-00-FIM.                 EXIT.
111700*
111800*================================================================*
111900 009-01-GRAVAR-UM-REGISTRO  SECTION.
112000*================================================================*
112100     MOVE WS-CTA-CODICE (WS-IX-CTA) TO CL-CODICE.
112200     MOVE WS-CTA-DESCR (WS-IX-CTA)  TO CL-DESCR.
112300     MOVE WS-CTA-TIPO (WS-IX-CTA)   TO CL-TIPO.
112400     MOVE WS-CTA-VALOR (WS-IX-CTA)  TO CL-VALOR.
112500     WRITE REG-CONTI-PUL.
112600     PERFORM 001-03-FS-CONTI-PUL.
112700 
112800 009-01-FIM.                 EXIT.
112900*
113000*================================================================*
113100 010-00-GRAVAR-MAPPING-OUT  SECTION.
113200*================================================================*
113300     PERFORM 010-01-GRAVAR-UM-MAPEAMENTO
113400         VARYING WS-IX-CTA FROM 1 BY 1
113500         UNTIL WS-IX-CTA GREATER CNT-TOTAL.
113600 
113700 010-00-FIM.                 EXIT.
113800*
113900*================================================================*
114000 010-01-GRAVAR-UM-MAPEAMENTO SECTION.
114100*================================================================*
114200     MOVE WS-CTA-CODICE (WS-IX-CTA)    TO MP-CODICE.
114300     MOVE WS-CTA-DESCR (WS-IX-CTA)     TO MP-DESCR.
114400     MOVE WS-CTA-TIPO (WS-IX-CTA)      TO MP-TIPO.
114500     MOVE WS-CTA-VALOR (WS-IX-CTA)     TO MP-VALOR.
114600     MOVE WS-CTA-CLUSTER-I (WS-IX-CTA) TO MP-CLUSTER-I.
114700     MOVE SPACES                       TO MP-CLUSTER-II.
114800     WRITE REG-MAPPOUT.
114900     PERFORM 001-04-FS-MAPPOUT.
115000 
115100 010-01-FIM.                 EXIT.
115200*
115300*================================================================*
115400 011-00-IMPRIMIR-RELATORIO  SECTION.
115500*================================================================*
115550*    CABECALHOS ATE RESUMO SAO IMPRESSOS EM SEQUENCIA UNICA -
115570*    PERFORM ... THRU PERCORRE OS 5 PARAGRAFOS DE UMA SO VEZ
115600     PERFORM 011-01-CABECALHOS THRU 011-05-FIM.
116100 
116200 011-00-FIM.                 EXIT.
116300*
116400*================================================================*
116500 011-01-CABECALHOS          SECTION.
116600*================================================================*
116700     ADD 1                    TO ACUM-PAG.
116800     MOVE ACUM-PAG            TO CAB001-PAG.
116900     WRITE REG-RELATO         FROM CAB001 AFTER PAGE.
117000     PERFORM 001-05-FS-RELATO.
117100     WRITE REG-RELATO         FROM CAB002 AFTER 1.
117200     PERFORM 001-05-FS-RELATO.
117300     WRITE REG-RELATO         FROM CAB003 AFTER 2.
117400     PERFORM 001-05-FS-RELATO.
117500     WRITE REG-RELATO         FROM CAB004 AFTER 2.
117600     PERFORM 001-05-FS-RELATO.
117700     MOVE SPACES              TO REG-RELATO.
117800     WRITE REG-RELATO         AFTER 1.
117900     PERFORM 001-05-FS-RELATO.
118000 
118100 011-01-FIM.                 EXIT.
118200*
118300*================================================================*
118400 011-02-SECAO-STATO-PATRIMONIALE SECTION.
118500*================================================================*
118600     MOVE "STATO PATRIMONIALE" TO LINDET-ROTULO.
118700     MOVE SPACES               TO LINDET-VALOR.
118800     WRITE REG-RELATO FROM LINDET AFTER 1.
118900     PERFORM 001-05-FS-RELATO.
119000 
119100     MOVE "Attivita"          TO LINDET-ROTULO.
119200     MOVE QD-TOTALE-ATIVO     TO LINDET-VALOR.
119300     WRITE REG-RELATO FROM LINDET AFTER 1.
119400     PERFORM 001-05-FS-RELATO.
119500 
119600     MOVE "Passivita"         TO LINDET-ROTULO.
119700     MOVE QD-TOTALE-PASSIVO   TO LINDET-VALOR.
119800     WRITE REG-RELATO FROM LINDET AFTER 1.
119900     PERFORM 001-05-FS-RELATO.
120000 
120100     MOVE "Totale SP"         TO LINDET-ROTULO.
120200     MOVE QD-TOTALE-SP        TO LINDET-VALOR.
120300     WRITE REG-RELATO FROM LINDET AFTER 1.
120400     PERFORM 001-05-FS-RELATO.
120500 
120600     MOVE "Differenza SP"     TO LINFLAG-ROTULO.
120700     MOVE QD-DIFF-SP          TO LINFLAG-VALOR.
120800     IF QUADRA-SP-OK EQUAL "S"
120900         MOVE "OK"            TO LINFLAG-STATUS
121000     ELSE
121100         MOVE "KO"            TO LINFLAG-STATUS
121200     END-IF.
121300     WRITE REG-RELATO FROM LINFLAG AFTER 1.
121400     PERFORM 001-05-FS-RELATO.
121500     MOVE SPACES              TO REG-RELATO.
121600     WRITE REG-RELATO AFTER 1.
121700     PERFORM 001-05-FS-RELATO.
121800 
121900 011-02-FIM.                 EXIT.
122000*
122100*================================================================*
122200 011-03-SECAO-CONTO-ECONOMICO SECTION.
122300*================================================================*
122400     MOVE "CONTO ECONOMICO"   TO LINDET-ROTULO.
122500     MOVE SPACES              TO LINDET-VALOR.
122600     WRITE REG-RELATO FROM LINDET AFTER 1.
122700     PERFORM 001-05-FS-RELATO.
122800 
122900     MOVE "Ricavi"            TO LINDET-ROTULO.
123000     MOVE QD-TOTALE-RICAVI    TO LINDET-VALOR.
123100     WRITE REG-RELATO FROM LINDET AFTER 1.
123200     PERFORM 001-05-FS-RELATO.
123300 
123400     MOVE "Costi"             TO LINDET-ROTULO.
123500     MOVE QD-TOTALE-COSTI     TO LINDET-VALOR.
123600     WRITE REG-RELATO FROM LINDET AFTER 1.
123700     PERFORM 001-05-FS-RELATO.
123800 
123900     MOVE "Totale CE"         TO LINDET-ROTULO.
124000     MOVE QD-TOTALE-CE        TO LINDET-VALOR.
124100     WRITE REG-RELATO FROM LINDET AFTER 1.
124200     PERFORM 001-05-FS-RELATO.
124300 
124400     MOVE "Differenza CE"     TO LINFLAG-ROTULO.
124500     MOVE QD-DIFF-CE          TO LINFLAG-VALOR.
124600     IF QUADRA-CE-OK EQUAL "S"
124700         MOVE "OK"            TO LINFLAG-STATUS
124800     ELSE
124900         MOVE "KO"            TO LINFLAG-STATUS
125000     END-IF.
125100     WRITE REG-RELATO FROM LINFLAG AFTER 1.
125200     PERFORM 001-05-FS-RELATO.
125300     MOVE SPACES              TO REG-RELATO.
125400     WRITE REG-RELATO AFTER 1.
125500     PERFORM 001-05-FS-RELATO.
125600 
125700 011-03-FIM.                 EXIT.
125800*
125900*================================================================*
126000 011-04-SECAO-QUADRATURA-GERAL SECTION.
126100*================================================================*
126200     MOVE "QUADRATURA GENERALE" TO LINDET-ROTULO.
126300     MOVE SPACES               TO LINDET-VALOR.
126400     WRITE REG-RELATO FROM LINDET AFTER 1.
126500     PERFORM 001-05-FS-RELATO.
126600 
126700     MOVE "Totale SP"          TO LINDET-ROTULO.
126800     MOVE QD-TOTALE-SP         TO LINDET-VALOR.
126900     WRITE REG-RELATO FROM LINDET AFTER 1.
127000     PERFORM 001-05-FS-RELATO.
127100 
127200     MOVE "Totale CE"          TO LINDET-ROTULO.
127300     MOVE QD-TOTALE-CE         TO LINDET-VALOR.
127400     WRITE REG-RELATO FROM LINDET AFTER 1.
127500     PERFORM 001-05-FS-RELATO.
127600 
127700     MOVE "Differenza"         TO LINDET-ROTULO.
127800     MOVE QD-DIFF-TOTALE       TO LINDET-VALOR.
127900     WRITE REG-RELATO FROM LINDET AFTER 1.
128000     PERFORM 001-05-FS-RELATO.
128100 
128200     MOVE "Tolleranza (DINAMICA)" TO LINDET-ROTULO.
128300     MOVE QD-TOLLERANZA        TO LINDET-VALOR.
128400     WRITE REG-RELATO FROM LINDET AFTER 1.
128500     PERFORM 001-05-FS-RELATO.
128600 
128700     IF QUADRA-OK EQUAL "S"
128800         MOVE "Status: QUADRA"  TO LINDET-ROTULO
128900     ELSE
129000         MOVE "Status: NON QUADRA" TO LINDET-ROTULO
129100     END-IF.
129200     MOVE SPACES               TO LINDET-VALOR.
129300     WRITE REG-RELATO FROM LINDET AFTER 1.
129400     PERFORM 001-05-FS-RELATO.
129500 
129600     MOVE CNT-TOTAL            TO LINCONTAS-TOT.
129700     MOVE CNT-SP               TO LINCONTAS-SP.
129800     MOVE CNT-CE               TO LINCONTAS-CE.
129900     WRITE REG-RELATO FROM LINCONTAS AFTER 1.
130000     PERFORM 001-05-FS-RELATO.
130100     MOVE SPACES               TO REG-RELATO.
130200     WRITE REG-RELATO AFTER 1.
130300     PERFORM 001-05-FS-RELATO.
130400 
130500 011-04-FIM.                 EXIT.
130600*
130700*================================================================*
130800 011-05-SECAO-RESUMO        SECTION.
130900*================================================================*
131000     MOVE "conti estratti"      TO LINRESUMO-ROTULO.
131100     MOVE ACUM-LIDOS            TO LINRESUMO-VALOR.
131200     WRITE REG-RELATO FROM LINRESUMO AFTER 1.
131300     PERFORM 001-05-FS-RELATO.
131400 
131500     MOVE "conti validi"        TO LINRESUMO-ROTULO.
131600     MOVE ACUM-VALIDOS          TO LINRESUMO-VALOR.
131700     WRITE REG-RELATO FROM LINRESUMO AFTER 1.
131800     PERFORM 001-05-FS-RELATO.
131820
131840     MOVE "conti a valore zero"  TO LINRESUMO-ROTULO.
131860     MOVE CNT-ZERO              TO LINRESUMO-VALOR.
131880     WRITE REG-RELATO FROM LINRESUMO AFTER 1.
131900     PERFORM 001-05-FS-RELATO.
131920
131950*    "DUPLICATI RIMOSSI" E POR DIFERENCA (LIDOS - VALIDOS), NAO SO
131970*    DUPLICADOS EM SI, MAS TAMBEM CODIGO/VALOR REJEITADOS EM 005-01
132000     MOVE "duplicati rimossi"   TO LINRESUMO-ROTULO.
132050     COMPUTE ACUM-DUPLICADOS = ACUM-LIDOS - ACUM-VALIDOS.
132100     MOVE ACUM-DUPLICADOS       TO LINRESUMO-VALOR.
132200     WRITE REG-RELATO FROM LINRESUMO AFTER 1.
132300     PERFORM 001-05-FS-RELATO.
132400 
132500     MOVE "avvisi"              TO LINRESUMO-ROTULO.
132550*    CONTAGEM REAL (500-00), NAO A QTDE. GRAVADA NA TABELA (MAX 40)
132600     MOVE ACUM-TOTAL-AVISOS     TO LINRESUMO-VALOR.
132700     WRITE REG-RELATO FROM LINRESUMO AFTER 1.
132800     PERFORM 001-05-FS-RELATO.
132900 
133000     MOVE "errori"              TO LINRESUMO-ROTULO.
133100     MOVE ACUM-ERROS-ESTRUT     TO LINRESUMO-VALOR.
133200     WRITE REG-RELATO FROM LINRESUMO AFTER 1.
133300     PERFORM 001-05-FS-RELATO.
133400 
133500     IF ACUM-NUM-AVISOS EQUAL ZERO
133600         GO TO 011-05-FIM.
133700     PERFORM 011-06-IMPRIMIR-UM-AVISO
133800         VARYING WS-IX-AVI FROM 1 BY 1
133900         UNTIL WS-IX-AVI GREATER ACUM-NUM-AVISOS.
134000 
134100 011-05-FIM.                 EXIT.
134200*
134300*================================================================*
134400 011-06-IMPRIMIR-UM-AVISO   SECTION.
134500*================================================================*
134600     MOVE WS-AVISO-ITEM (WS-IX-AVI) TO LINAVISO-TEXTO.
134700     WRITE REG-RELATO FROM LINAVISO AFTER 1.
134800     PERFORM 001-05-FS-RELATO.
134900 
135000 011-06-FIM.                 EXIT.
135100*
135200*================================================================*
135300 012-00-FECHAR-ARQUIVOS     SECTION.
135400*================================================================*
135500     MOVE FS-FECHAMENTO       TO FS-OPERACAO.
135600     CLOSE CONTI-RAW
135700           CONTI-PUL
135800           MAPPOUT
135900           RELATO.
136000     PERFORM 001-01-TESTAR-FS.
136100 
136200 012-00-FIM.                 EXIT.
136300*
136400*================================================================*
136500 500-00-REGISTRAR-AVISO     SECTION.
136600*================================================================*
136700*    ACRESCENTA UMA MENSAGEM A TABELA DE AVISOS (MAXIMO 40) - A
136750*    MENSAGEM MONTADA VEM SEMPRE EM WS-AVISO-TEMP; AVISOS ALEM DO
136760*    LIMITE DA TABELA SAO DESCARTADOS DA IMPRESSAO DETALHADA SEM
136770*    INTERROMPER O LOTE, MAS ACUM-TOTAL-AVISOS SEGUE CONTANDO
136780*    TODOS OS AVISOS OCORRIDOS PARA O RESUMO (011-05) NAO CAIR
136790*    ABAIXO DO NUMERO REAL DE OCORRENCIAS
136800     ADD 1                    TO ACUM-TOTAL-AVISOS.
136810     IF ACUM-NUM-AVISOS LESS THAN 40
136900         ADD 1                TO ACUM-NUM-AVISOS
136950         MOVE WS-AVISO-TEMP   TO WS-AVISO-ITEM (ACUM-NUM-AVISOS)
137000     END-IF.
137100 
137200 500-00-FIM.                 EXIT.
137300*
137400*================================================================*
137500 900-00-ERRO                SECTION.
137600*================================================================*
137700     DISPLAY "* ERRO " FS-OPERACAO " NO ARQUIVO " FS-ARQUIVO.
137800     DISPLAY "* FILE STATUS = " FS-COD-STATUS.
137900     DISPLAY "* PROGRAMA BILEXE01 ENCERRADO".
138000     STOP RUN.
138100*
138200*================================================================*
138300 990-00-ABORTAR             SECTION.
138400*================================================================*
138500*    ERRO FATAL DE ESTRUTURA (VALIDADOR NIVEL 2) - ABORTA O LOTE
138600     DISPLAY "* ERRO FATAL DE ESTRUTURA NO BILANCIO".
138650     IF WS-MOTIVO-ABORTO NOT EQUAL SPACES
138660         DISPLAY "* MOTIVO ............... " WS-MOTIVO-ABORTO.
138700     DISPLAY "* CONTAS LIDAS ......... " ACUM-LIDOS.
138800     DISPLAY "* CONTAS COM ERRO ...... " ACUM-ERROS-ESTRUT.
138900     CLOSE CONTI-RAW
139000           CONTI-PUL
139100           MAPPOUT
139200           RELATO.
139300     STOP RUN.
139400 
139500 990-00-FIM.                 EXIT.
